000100*================================================================*
000200***   * TICKET DATE     INITLS DESCRIPCION                      **
000300*================================================================*
000400***   * BS4471 14/03/91 RGL    PROYECTO CATALOGO BSE             *
000500***   * BS4502 02/09/91 RGL    ALTA DE CATEGORIA - VALIDACION    *
000600***   * BS4502 02/09/91 RGL    DE NOMBRE Y RECHAZO DE DUPLICADOS *
000700***   * BS4588 21/01/92 HOC    CONTROL DE BAJA/RECUPERACION      *
000800***   * BS4588 21/01/92 HOC    LOGICA CATEGORIA Y SUCURSAL       *
000900***   * BS4701 11/08/93 HOC    SUBTOTAL POR ENTIDAD AL CAMBIO DE *
001000***   * BS4701 11/08/93 HOC    CLAVE DE CONTROL (TRX-ENTIDAD)    *
001100***   * BS4850 03/05/96 PAMH   CORREGIDO CALCULO DEL PROXIMO RRN *
001200***   * BS4850 03/05/96 PAMH   CUANDO EL MAESTRO QUEDA VACIO     *
001300***   * BS5002 17/02/98 PAMH   AMPLIADO CAT-NOMBRE/SUC-NOMBRE A  *
001400***   * BS5002 17/02/98 PAMH   60 POSICIONES (PEDIDO MERCADEO)   *
001500***   * BS5090 19/11/98 EJRG   AJUSTE DE SIGLO PARA FECHA DE     *
001600***   * BS5090 19/11/98 EJRG   ELIMINACION LOGICA (Y2K)          *
001700***   * BS5090 30/11/98 EJRG   ACCEPT FROM DATE YYYYMMDD EN VEZ  *
001800***   * BS5090 30/11/98 EJRG   DE DATE (DEVOLVIA AAMMDD 2 DIG)   *
001900***   * BS5211 25/06/01 PAMH   VALIDACION DE CARACTERES PARA     *
002000***   * BS5211 25/06/01 PAMH   SUCURSAL (PEDIDO AUDITORIA)       *
002100***   * BS5340 09/04/03 MGR    NORMALIZADA COPY DE VALIDACION DE *
002200***   * BS5340 09/04/03 MGR    NOMBRE EN BSEVNOMB/BSEVNOMW       *
002300***   * BS5487 14/11/05 MGR    ELIMINADO SWITCH UPSI-0 DE FIN DE *
002400***   * BS5487 14/11/05 MGR    JOB FORZADO, EXPERIMENTAL Y NUNCA *
002500***   * BS5487 14/11/05 MGR    PUESTO EN PRODUCCION              *
002600***   * BS5488 02/12/05 MGR    AGREGADO GRUPO DE AUDITORIA (ALTA,*
002700***   * BS5488 02/12/05 MGR    ULT-MOD, USUARIO) A LOS MAESTROS  *
002800***   * BS5488 02/12/05 MGR    DE CATEGORIA Y SUCURSAL (PEDIDO   *
002900***   * BS5488 02/12/05 MGR    DE AUDITORIA)                     *
003000***   * BS5490 09/03/06 MGR    AGREGADA CONSOLA OPERATIVA (BSE-  *
003100***   * BS5490 09/03/06 MGR    CONSOLA) PARA MENSAJE DE FIN DE   *
003200***   * BS5490 09/03/06 MGR    PROCESO (PEDIDO OPERACIONES)      *
003300***   * BS5491 14/03/06 MGR    WE-PRIMERA-TRX PASADO A NIVEL 77  *
003400***   * BS5491 14/03/06 MGR    POR SER CAMPO INDEPENDIENTE, NO   *
003500***   * BS5491 14/03/06 MGR    PERTENECE AL GRUPO WE-ESPECIALES  *
003600*================================================================*
003700*IDAPL*BSE
003800*OBJET*** OPERACION MANTENCATALOGO                           **
003900*=======================*
004000 IDENTIFICATION DIVISION.
004100*=======================*
004200 PROGRAM-ID. BSEB001.
004300 AUTHOR. HORACIO OSVALDO CABRAL.
004400 INSTALLATION. BSE - BUS DE SERVICIO EMPRESARIAL.
004500 DATE-WRITTEN. 14/03/91.
004600 DATE-COMPILED.
004700 SECURITY. USO INTERNO - GERENCIA DE SISTEMAS BSE.
004800*====================*
004900 ENVIRONMENT DIVISION.
005000*====================*
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-3090.
005300 OBJECT-COMPUTER. IBM-3090.
005400 SPECIAL-NAMES.
005500     CONSOLE IS BSE-CONSOLA.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TRX-FILE    ASSIGN TO TRXFILE
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS WE-FS-TRX.
006100     SELECT CAT-MASTER  ASSIGN TO CATMSTR
006200            ORGANIZATION  IS RELATIVE
006300            ACCESS MODE   IS RANDOM
006400            RELATIVE KEY  IS WE-CAT-RRN
006500            FILE STATUS   IS WE-FS-CAT.
006600     SELECT SUC-MASTER  ASSIGN TO SUCMSTR
006700            ORGANIZATION  IS RELATIVE
006800            ACCESS MODE   IS RANDOM
006900            RELATIVE KEY  IS WE-SUC-RRN
007000            FILE STATUS   IS WE-FS-SUC.
007100     SELECT RPT-FILE    ASSIGN TO RPTFILE
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            FILE STATUS   IS WE-FS-RPT.
007400*=============*
007500 DATA DIVISION.
007600*=============*
007700 FILE SECTION.
007800 FD  TRX-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 80 CHARACTERS.
008100     COPY BSEMTRXR.
008200 FD  CAT-MASTER
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 150 CHARACTERS.
008500     COPY BSEM001R.
008600 FD  SUC-MASTER
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 150 CHARACTERS.
008900     COPY BSEM002R.
009000 FD  RPT-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 144 CHARACTERS.
009300     COPY BSEMRPTR.
009400*=======================*
009500 WORKING-STORAGE SECTION.
009600*=======================*
009700 01  WE-ESPECIALES.
009800     02  WE-FS-TRX               PIC X(02)  VALUE '00'.
009900     02  WE-FS-CAT               PIC X(02)  VALUE '00'.
010000     02  WE-FS-SUC               PIC X(02)  VALUE '00'.
010100     02  WE-FS-RPT               PIC X(02)  VALUE '00'.
010200     02  WE-FIN-ARCHIVO          PIC X(01)  VALUE 'N'.
010300         88  FIN-ARCHIVO-TRX         VALUE 'S'.
010400     02  WE-FECHA-PROCESO        PIC 9(08)  VALUE ZEROS.
010500     02  WE-ENTIDAD-ANTERIOR     PIC X(09)  VALUE SPACES.
010600     02  FILLER                  PIC X(08)  VALUE SPACES.
010700*------------ CONTADORES DE CONTROL (TODOS COMP) ----------------*
010800     02  WE-CAT-RRN              PIC 9(09)  COMP.
010900     02  WE-CAT-PROX-RRN         PIC 9(09)  COMP VALUE 1.
011000     02  WE-CAT-ID-EXCLUIR       PIC 9(09)  COMP VALUE ZEROS.
011100     02  WE-SUC-RRN              PIC 9(09)  COMP.
011200     02  WE-SUC-PROX-RRN         PIC 9(09)  COMP VALUE 1.
011300     02  WE-SUC-ID-EXCLUIR       PIC 9(09)  COMP VALUE ZEROS.
011400     02  WE-DUP-ENCONTRADO       PIC X(01)  VALUE 'N'.
011500         88  DUP-SI                  VALUE 'S'.
011600         88  DUP-NO                  VALUE 'N'.
011700     02  WE-GRP-PROC             PIC 9(07)  COMP VALUE ZEROS.
011800     02  WE-GRP-ACEPT            PIC 9(07)  COMP VALUE ZEROS.
011900     02  WE-GRP-RECH             PIC 9(07)  COMP VALUE ZEROS.
012000     02  WE-TOT-PROC             PIC 9(07)  COMP VALUE ZEROS.
012100     02  WE-TOT-ACEPT            PIC 9(07)  COMP VALUE ZEROS.
012200     02  WE-TOT-RECH             PIC 9(07)  COMP VALUE ZEROS.
012300*------------ VARIABLE DE REDEFINICION DE FECHA (AAAAMMDD) ------*
012400     02  WE-FECHA-ACCEPT         PIC 9(08)  VALUE ZEROS.
012500     02  WE-FECHA-ALF            REDEFINES  WE-FECHA-ACCEPT
012600                                 PIC X(08).
012700     02  WE-FECHA-GRUPOS         REDEFINES  WE-FECHA-ACCEPT.
012800         03  WE-FECHA-AAAA       PIC 9(04).
012900         03  WE-FECHA-MM         PIC 9(02).
013000         03  WE-FECHA-DD         PIC 9(02).
013100*------- CAMPO INDEPENDIENTE, NO PERTENECE A NINGUN GRUPO -------*
013200 77  WE-PRIMERA-TRX              PIC X(01)  VALUE 'S'.
013300*------------------ TABLA DE MENSAJES DEL REPORTE ---------------*
013400 01  WT01-TABLA-MENSAJES.
013500     02  FILLER                  PIC X(64)  VALUE
013600          '001*TRANSACCION ACEPTADA
013700-         '-BSEB001 '.
013800     02  FILLER                  PIC X(64)  VALUE
013900          '002*DEBE TENER UN NOMBRE.
014000-         '-BSEVNOMB'.
014100     02  FILLER                  PIC X(64)  VALUE
014200          '003*NO TIENE EL FORMATO CORRESPONDIENTE.
014300-         '-BSEVNOMB'.
014400     02  FILLER                  PIC X(64)  VALUE
014500          '004*YA EXISTE UNA CATEGORIA CON ESTE NOMBRE.
014600-         '-BSEB001 '.
014700     02  FILLER                  PIC X(64)  VALUE
014800          '005*YA EXISTE UNA SUCURSAL CON ESTE NOMBRE.
014900-         '-BSEB001 '.
015000     02  FILLER                  PIC X(64)  VALUE
015100          '006*LA CATEGORIA INDICADA NO EXISTE.
015200-         '-BSEB001 '.
015300     02  FILLER                  PIC X(64)  VALUE
015400          '007*LA CATEGORIA INDICADA YA SE ENCUENTRA ELIMINADA
015500-         '-BSEB001 '.
015600     02  FILLER                  PIC X(64)  VALUE
015700          '008*LA CATEGORIA INDICADA NO SE ENCUENTRA ELIMINADA
015800-         '-BSEB001 '.
015900     02  FILLER                  PIC X(64)  VALUE
016000          '009*LA SUCURSAL INDICADA NO EXISTE.
016100-         '-BSEB001 '.
016200     02  FILLER                  PIC X(64)  VALUE
016300          '010*LA SUCURSAL INDICADA YA SE ENCUENTRA ELIMINADA.
016400-         '-BSEB001 '.
016500     02  FILLER                  PIC X(64)  VALUE
016600          '011*LA SUCURSAL INDICADA NO SE ENCUENTRA ELIMINADA.
016700-         '-BSEB001 '.
016800     02  FILLER                  PIC X(64)  VALUE
016900          '012*TRANSACCION ELIMINADA CORRECTAMENTE.
017000-         '-BSEB001 '.
017100     02  FILLER                  PIC X(64)  VALUE
017200          '013*TRANSACCION RECUPERADA CORRECTAMENTE.
017300-         '-BSEB001 '.
017400     02  FILLER                  PIC X(64)  VALUE
017500          '014*TIPO DE TRANSACCION NO VALIDO PARA LA ENTIDAD.
017600-         '-BSEB001 '.
017700     02  FILLER                  PIC X(64)  VALUE
017800          '015*ENTIDAD DE TRANSACCION NO RECONOCIDA.
017900-         '-BSEB001 '.
018000 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
018100     02  FILLER  OCCURS  15  TIMES.
018200         04  WT01-COD-MSG        PIC 9(03).
018300         04  FILLER              PIC X(01).
018400         04  WT01-TXT-MSG.
018500             06  WT01-MSG-DSC    PIC X(51).
018600             06  WT01-MSG-PRG    PIC X(09).
018700*------------- PLANTILLA DE LINEA DE SUBTOTAL/TOTAL -------------*
018800 01  WE-LINEA-TOTAL.
018900     02  FILLER                  PIC X(05)  VALUE 'PROC='.
019000     02  WE-LT-PROC              PIC ZZZZZZ9.
019100     02  FILLER                  PIC X(01)  VALUE SPACE.
019200     02  FILLER                  PIC X(05)  VALUE 'ACEP='.
019300     02  WE-LT-ACEPT             PIC ZZZZZZ9.
019400     02  FILLER                  PIC X(01)  VALUE SPACE.
019500     02  FILLER                  PIC X(05)  VALUE 'RECH='.
019600     02  WE-LT-RECH              PIC ZZZZZZ9.
019700     02  FILLER                  PIC X(22)  VALUE SPACES.
019800*------------- AREA DE TRABAJO DE VALIDACION DE NOMBRE ----------*
019900     COPY BSEVNOMW.
020000*---------------*
020100 PROCEDURE DIVISION.
020200*---------------*
020300     PERFORM  0100-INICIAR-RUTINA.
020400     PERFORM  0200-PROCESAR-RUTINA THRU 0200-PROCESAR-EXIT.
020500     PERFORM  1000-TERMINAR-RUTINA.
020600*--------------------*
020700 0100-INICIAR-RUTINA.
020800*--------------------*
020900     OPEN INPUT  TRX-FILE.
021000     OPEN I-O    CAT-MASTER.
021100     OPEN I-O    SUC-MASTER.
021200     OPEN OUTPUT RPT-FILE.
021300     ACCEPT WE-FECHA-ACCEPT FROM DATE YYYYMMDD.
021400     MOVE WE-FECHA-ACCEPT       TO WE-FECHA-PROCESO.
021500*--- DETECTAMOS EL PROXIMO RRN LIBRE DE CADA MAESTRO
021600     PERFORM 0110-ALTURA-CAT THRU 0110-ALTURA-CAT-EXIT.
021700     PERFORM 0120-ALTURA-SUC THRU 0120-ALTURA-SUC-EXIT.
021800*-------------------------*
021900 0110-ALTURA-CAT.
022000*-------------------------*
022100     MOVE 1                     TO WE-CAT-RRN.
022200 0111-ALTURA-CAT-LOOP.
022300     READ CAT-MASTER
022400         INVALID KEY
022500            GO TO 0110-ALTURA-CAT-EXIT
022600     END-READ.
022700     ADD 1                      TO WE-CAT-RRN.
022800     GO TO 0111-ALTURA-CAT-LOOP.
022900 0110-ALTURA-CAT-EXIT.
023000     MOVE WE-CAT-RRN            TO WE-CAT-PROX-RRN.
023100*-------------------------*
023200 0120-ALTURA-SUC.
023300*-------------------------*
023400     MOVE 1                     TO WE-SUC-RRN.
023500 0121-ALTURA-SUC-LOOP.
023600     READ SUC-MASTER
023700         INVALID KEY
023800            GO TO 0120-ALTURA-SUC-EXIT
023900     END-READ.
024000     ADD 1                      TO WE-SUC-RRN.
024100     GO TO 0121-ALTURA-SUC-LOOP.
024200 0120-ALTURA-SUC-EXIT.
024300     MOVE WE-SUC-RRN            TO WE-SUC-PROX-RRN.
024400*---------------------*
024500 0200-PROCESAR-RUTINA.
024600*---------------------*
024700     PERFORM 0210-LEER-TRANSACCION THRU 0210-LEER-TRANSACCION-EXIT
024800             UNTIL FIN-ARCHIVO-TRX.
024900 0200-PROCESAR-EXIT.
025000     EXIT.
025100*-------------------------*
025200 0210-LEER-TRANSACCION.
025300*-------------------------*
025400     READ TRX-FILE
025500         AT END
025600            MOVE 'S'            TO WE-FIN-ARCHIVO
025700            GO TO 0210-LEER-TRANSACCION-EXIT
025800     END-READ.
025900     IF WE-PRIMERA-TRX = 'S'
026000        MOVE 'N'                TO WE-PRIMERA-TRX
026100        MOVE CATBT-ENTIDAD      TO WE-ENTIDAD-ANTERIOR
026200     END-IF.
026300     IF CATBT-ENTIDAD NOT = WE-ENTIDAD-ANTERIOR
026400        PERFORM 0800-SUBTOTAL-ENTIDAD THRU 0800-SUBTOTAL-EXIT
026500        MOVE CATBT-ENTIDAD      TO WE-ENTIDAD-ANTERIOR
026600     END-IF.
026700     ADD 1                      TO WE-GRP-PROC.
026800     ADD 1                      TO WE-TOT-PROC.
026900     PERFORM 0300-DESPACHAR-TRX THRU 0300-DESPACHAR-TRX-EXIT.
027000 0210-LEER-TRANSACCION-EXIT.
027100     EXIT.
027200*-------------------------*
027300 0300-DESPACHAR-TRX.
027400*-------------------------*
027500     EVALUATE TRUE
027600        WHEN CATBT-ES-CATEGORIA
027700           PERFORM 0400-PROC-CATEGORIA
027800                      THRU 0400-PROC-CATEGORIA-EXIT
027900        WHEN CATBT-ES-SUCURSAL
028000           PERFORM 0500-PROC-SUCURSAL
028100                      THRU 0500-PROC-SUCURSAL-EXIT
028200        WHEN OTHER
028300           MOVE 'S'             TO WE-VAL-RECHAZADO
028400           MOVE WT01-TXT-MSG (015) TO WE-VAL-MENSAJE
028500           PERFORM 0700-ESCRIBIR-REPORTE
028600                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
028700     END-EVALUATE.
028800 0300-DESPACHAR-TRX-EXIT.
028900     EXIT.
029000*-------------------------*
029100 0400-PROC-CATEGORIA.
029200*-------------------------*
029300     EVALUATE TRUE
029400        WHEN CATBT-TIPO-ALTA
029500           PERFORM 0410-CAT-ADD     THRU 0410-CAT-ADD-EXIT
029600        WHEN CATBT-TIPO-MODIFICA
029700           PERFORM 0420-CAT-UPDATE  THRU 0420-CAT-UPDATE-EXIT
029800        WHEN CATBT-TIPO-BAJA
029900           PERFORM 0430-CAT-DELETE  THRU 0430-CAT-DELETE-EXIT
030000        WHEN CATBT-TIPO-RECUPERA
030100           PERFORM 0440-CAT-RESTORE THRU 0440-CAT-RESTORE-EXIT
030200        WHEN OTHER
030300           MOVE 'S'                 TO WE-VAL-RECHAZADO
030400           MOVE WT01-TXT-MSG (014)  TO WE-VAL-MENSAJE
030500           PERFORM 0700-ESCRIBIR-REPORTE
030600                                   THRU 0700-ESCRIBIR-REPORTE-EXIT
030700     END-EVALUATE.
030800 0400-PROC-CATEGORIA-EXIT.
030900     EXIT.
031000*-------------*
031100 0410-CAT-ADD.
031200*-------------*
031300     MOVE 'N'                   TO WE-VAL-RECHAZADO
031400     MOVE 'N'                   TO WE-VAL-ESPACIOS-BAD
031500     SET  VAL-ES-CATEGORIA      TO TRUE.
031600     MOVE CATBT-NOMBRE          TO WE-VAL-NOMBRE-ENT.
031700     PERFORM V100-NOMBRE-LARGO THRU V500-NOMBRE-CAPITALIZAR-EXIT.
031800     IF VAL-NOMBRE-MAL
031900        PERFORM 0700-ESCRIBIR-REPORTE
032000                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
032100        GO TO 0410-CAT-ADD-EXIT
032200     END-IF.
032300     MOVE ZEROS                 TO WE-CAT-ID-EXCLUIR.
032400     PERFORM 0600-BUSCAR-DUPLICADO-CAT
032500                              THRU 0600-BUSCAR-DUPLICADO-CAT-EXIT.
032600     IF DUP-SI
032700        MOVE 'S'                TO WE-VAL-RECHAZADO
032800        MOVE WT01-TXT-MSG (004) TO WE-VAL-MENSAJE
032900        PERFORM 0700-ESCRIBIR-REPORTE
033000                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
033100        GO TO 0410-CAT-ADD-EXIT
033200     END-IF.
033300     MOVE WE-CAT-PROX-RRN       TO WE-CAT-RRN.
033400     MOVE WE-CAT-RRN            TO CATB1-ID.
033500     MOVE WE-VAL-NOMBRE-SAL     TO CATB1-NOMBRE.
033600     MOVE ZEROS                 TO CATB1-FEC-ELIMINA.
033700     MOVE '1'                   TO CATB1-IND-REGISTRO.
033800     MOVE WE-FECHA-PROCESO      TO CATB1-FEC-ALTA.
033900     MOVE WE-FECHA-PROCESO      TO CATB1-FEC-ULT-MOD.
034000     MOVE 'BATCH   '            TO CATB1-USR-ULT-MOD.
034100     MOVE 'BSEB001 '            TO CATB1-PGM-ULT-MOD.
034200     MOVE ZEROS                 TO CATB1-CANT-MODIF.
034300     WRITE CATB1-CATEGORIA-REG
034400         INVALID KEY
034500            MOVE 'S'             TO WE-VAL-RECHAZADO
034600            MOVE WT01-TXT-MSG (015) TO WE-VAL-MENSAJE
034700     END-WRITE.
034800     IF VAL-NOMBRE-OK
034900        ADD 1                   TO WE-CAT-PROX-RRN
035000        MOVE WT01-TXT-MSG (001) TO WE-VAL-MENSAJE
035100        MOVE CATB1-ID           TO CATBT-ID
035200        MOVE WE-VAL-NOMBRE-SAL  TO CATBT-NOMBRE
035300     END-IF.
035400     PERFORM 0700-ESCRIBIR-REPORTE
035500                               THRU 0700-ESCRIBIR-REPORTE-EXIT.
035600 0410-CAT-ADD-EXIT.
035700     EXIT.
035800*----------------*
035900 0420-CAT-UPDATE.
036000*----------------*
036100     MOVE CATBT-ID              TO WE-CAT-RRN.
036200     READ CAT-MASTER
036300         INVALID KEY
036400            MOVE 'S'             TO WE-VAL-RECHAZADO
036500            MOVE WT01-TXT-MSG (006) TO WE-VAL-MENSAJE
036600            PERFORM 0700-ESCRIBIR-REPORTE
036700                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
036800            GO TO 0420-CAT-UPDATE-EXIT
036900     END-READ.
037000     IF NOT CATB1-ACTIVA
037100        MOVE 'S'                TO WE-VAL-RECHAZADO
037200        MOVE WT01-TXT-MSG (007) TO WE-VAL-MENSAJE
037300        PERFORM 0700-ESCRIBIR-REPORTE
037400                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
037500        GO TO 0420-CAT-UPDATE-EXIT
037600     END-IF.
037700     MOVE 'N'                   TO WE-VAL-RECHAZADO.
037800     MOVE 'N'                   TO WE-VAL-ESPACIOS-BAD.
037900     SET  VAL-ES-CATEGORIA      TO TRUE.
038000     MOVE CATBT-NOMBRE          TO WE-VAL-NOMBRE-ENT.
038100     PERFORM V100-NOMBRE-LARGO THRU V500-NOMBRE-CAPITALIZAR-EXIT.
038200     IF VAL-NOMBRE-MAL
038300        PERFORM 0700-ESCRIBIR-REPORTE
038400                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
038500        GO TO 0420-CAT-UPDATE-EXIT
038600     END-IF.
038700     MOVE CATBT-ID              TO WE-CAT-ID-EXCLUIR.
038800     PERFORM 0600-BUSCAR-DUPLICADO-CAT
038900                              THRU 0600-BUSCAR-DUPLICADO-CAT-EXIT.
039000     IF DUP-SI
039100        MOVE 'S'                TO WE-VAL-RECHAZADO
039200        MOVE WT01-TXT-MSG (004) TO WE-VAL-MENSAJE
039300        PERFORM 0700-ESCRIBIR-REPORTE
039400                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
039500        GO TO 0420-CAT-UPDATE-EXIT
039600     END-IF.
039700*--- EL BARRIDO DE DUPLICADOS DEJO EL REGISTRO DESPOSICIONADO,
039800*--- RELEEMOS EL OBJETIVO ANTES DE REESCRIBIR
039900     MOVE CATBT-ID              TO WE-CAT-RRN.
040000     READ CAT-MASTER
040100         INVALID KEY
040200            CONTINUE
040300     END-READ.
040400     MOVE WE-VAL-NOMBRE-SAL     TO CATB1-NOMBRE.
040500     MOVE WE-FECHA-PROCESO      TO CATB1-FEC-ULT-MOD.
040600     MOVE 'BATCH   '            TO CATB1-USR-ULT-MOD.
040700     MOVE 'BSEB001 '            TO CATB1-PGM-ULT-MOD.
040800     ADD 1                      TO CATB1-CANT-MODIF.
040900     REWRITE CATB1-CATEGORIA-REG.
041000     MOVE WT01-TXT-MSG (001)    TO WE-VAL-MENSAJE.
041100     MOVE WE-VAL-NOMBRE-SAL     TO CATBT-NOMBRE.
041200     PERFORM 0700-ESCRIBIR-REPORTE
041300                               THRU 0700-ESCRIBIR-REPORTE-EXIT.
041400 0420-CAT-UPDATE-EXIT.
041500     EXIT.
041600*----------------*
041700 0430-CAT-DELETE.
041800*----------------*
041900     MOVE CATBT-ID              TO WE-CAT-RRN.
042000     READ CAT-MASTER
042100         INVALID KEY
042200            MOVE 'S'             TO WE-VAL-RECHAZADO
042300            MOVE WT01-TXT-MSG (006) TO WE-VAL-MENSAJE
042400            PERFORM 0700-ESCRIBIR-REPORTE
042500                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
042600            GO TO 0430-CAT-DELETE-EXIT
042700     END-READ.
042800     IF NOT CATB1-ACTIVA
042900        MOVE 'S'                TO WE-VAL-RECHAZADO
043000        MOVE WT01-TXT-MSG (007) TO WE-VAL-MENSAJE
043100        PERFORM 0700-ESCRIBIR-REPORTE
043200                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
043300        GO TO 0430-CAT-DELETE-EXIT
043400     END-IF.
043500     MOVE 'N'                   TO WE-VAL-RECHAZADO.
043600     MOVE WE-FECHA-PROCESO      TO CATB1-FEC-ELIMINA.
043700     MOVE WE-FECHA-PROCESO      TO CATB1-FEC-ULT-MOD.
043800     MOVE 'BATCH   '            TO CATB1-USR-ULT-MOD.
043900     MOVE 'BSEB001 '            TO CATB1-PGM-ULT-MOD.
044000     ADD 1                      TO CATB1-CANT-MODIF.
044100     REWRITE CATB1-CATEGORIA-REG.
044200     MOVE WT01-TXT-MSG (012)    TO WE-VAL-MENSAJE.
044300     MOVE CATB1-NOMBRE          TO CATBT-NOMBRE.
044400     PERFORM 0700-ESCRIBIR-REPORTE
044500                               THRU 0700-ESCRIBIR-REPORTE-EXIT.
044600 0430-CAT-DELETE-EXIT.
044700     EXIT.
044800*-----------------*
044900 0440-CAT-RESTORE.
045000*-----------------*
045100     MOVE CATBT-ID              TO WE-CAT-RRN.
045200     READ CAT-MASTER
045300         INVALID KEY
045400            MOVE 'S'             TO WE-VAL-RECHAZADO
045500            MOVE WT01-TXT-MSG (006) TO WE-VAL-MENSAJE
045600            PERFORM 0700-ESCRIBIR-REPORTE
045700                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
045800            GO TO 0440-CAT-RESTORE-EXIT
045900     END-READ.
046000     IF CATB1-ACTIVA
046100        MOVE 'S'                TO WE-VAL-RECHAZADO
046200        MOVE WT01-TXT-MSG (008) TO WE-VAL-MENSAJE
046300        PERFORM 0700-ESCRIBIR-REPORTE
046400                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
046500        GO TO 0440-CAT-RESTORE-EXIT
046600     END-IF.
046700     MOVE 'N'                   TO WE-VAL-RECHAZADO.
046800     MOVE ZEROS                 TO CATB1-FEC-ELIMINA.
046900     MOVE WE-FECHA-PROCESO      TO CATB1-FEC-ULT-MOD.
047000     MOVE 'BATCH   '            TO CATB1-USR-ULT-MOD.
047100     MOVE 'BSEB001 '            TO CATB1-PGM-ULT-MOD.
047200     ADD 1                      TO CATB1-CANT-MODIF.
047300     REWRITE CATB1-CATEGORIA-REG.
047400     MOVE WT01-TXT-MSG (013)    TO WE-VAL-MENSAJE.
047500     MOVE CATB1-NOMBRE          TO CATBT-NOMBRE.
047600     PERFORM 0700-ESCRIBIR-REPORTE
047700                               THRU 0700-ESCRIBIR-REPORTE-EXIT.
047800 0440-CAT-RESTORE-EXIT.
047900     EXIT.
048000*------------------------*
048100 0500-PROC-SUCURSAL.
048200*------------------------*
048300     EVALUATE TRUE
048400        WHEN CATBT-TIPO-MODIFICA
048500           PERFORM 0520-SUC-UPDATE  THRU 0520-SUC-UPDATE-EXIT
048600        WHEN CATBT-TIPO-RECUPERA
048700           PERFORM 0540-SUC-RESTORE THRU 0540-SUC-RESTORE-EXIT
048800        WHEN OTHER
048900           MOVE 'S'                 TO WE-VAL-RECHAZADO
049000           MOVE WT01-TXT-MSG (014)  TO WE-VAL-MENSAJE
049100           PERFORM 0700-ESCRIBIR-REPORTE
049200                                   THRU 0700-ESCRIBIR-REPORTE-EXIT
049300     END-EVALUATE.
049400 0500-PROC-SUCURSAL-EXIT.
049500     EXIT.
049600*----------------*
049700 0520-SUC-UPDATE.
049800*----------------*
049900     MOVE CATBT-ID              TO WE-SUC-RRN.
050000     READ SUC-MASTER
050100         INVALID KEY
050200            MOVE 'S'             TO WE-VAL-RECHAZADO
050300            MOVE WT01-TXT-MSG (009) TO WE-VAL-MENSAJE
050400            PERFORM 0700-ESCRIBIR-REPORTE
050500                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
050600            GO TO 0520-SUC-UPDATE-EXIT
050700     END-READ.
050800     IF NOT CATB2-ACTIVA
050900        MOVE 'S'                TO WE-VAL-RECHAZADO
051000        MOVE WT01-TXT-MSG (010) TO WE-VAL-MENSAJE
051100        PERFORM 0700-ESCRIBIR-REPORTE
051200                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
051300        GO TO 0520-SUC-UPDATE-EXIT
051400     END-IF.
051500     MOVE 'N'                   TO WE-VAL-RECHAZADO.
051600     MOVE 'N'                   TO WE-VAL-ESPACIOS-BAD.
051700     SET  VAL-ES-SUCURSAL       TO TRUE.
051800     MOVE CATBT-NOMBRE          TO WE-VAL-NOMBRE-ENT.
051900     PERFORM V100-NOMBRE-LARGO THRU V500-NOMBRE-CAPITALIZAR-EXIT.
052000     IF VAL-NOMBRE-MAL
052100        PERFORM 0700-ESCRIBIR-REPORTE
052200                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
052300        GO TO 0520-SUC-UPDATE-EXIT
052400     END-IF.
052500     MOVE CATBT-ID              TO WE-SUC-ID-EXCLUIR.
052600     PERFORM 0650-BUSCAR-DUPLICADO-SUC
052700                              THRU 0650-BUSCAR-DUPLICADO-SUC-EXIT.
052800     IF DUP-SI
052900        MOVE 'S'                TO WE-VAL-RECHAZADO
053000        MOVE WT01-TXT-MSG (005) TO WE-VAL-MENSAJE
053100        PERFORM 0700-ESCRIBIR-REPORTE
053200                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
053300        GO TO 0520-SUC-UPDATE-EXIT
053400     END-IF.
053500     MOVE CATBT-ID              TO WE-SUC-RRN.
053600     READ SUC-MASTER
053700         INVALID KEY
053800            CONTINUE
053900     END-READ.
054000     MOVE WE-VAL-NOMBRE-SAL     TO CATB2-NOMBRE.
054100     MOVE WE-FECHA-PROCESO      TO CATB2-FEC-ULT-MOD.
054200     MOVE 'BATCH   '            TO CATB2-USR-ULT-MOD.
054300     MOVE 'BSEB001 '            TO CATB2-PGM-ULT-MOD.
054400     ADD 1                      TO CATB2-CANT-MODIF.
054500     REWRITE CATB2-SUCURSAL-REG.
054600     MOVE WT01-TXT-MSG (001)    TO WE-VAL-MENSAJE.
054700     MOVE WE-VAL-NOMBRE-SAL     TO CATBT-NOMBRE.
054800     PERFORM 0700-ESCRIBIR-REPORTE
054900                               THRU 0700-ESCRIBIR-REPORTE-EXIT.
055000 0520-SUC-UPDATE-EXIT.
055100     EXIT.
055200*-----------------*
055300 0540-SUC-RESTORE.
055400*-----------------*
055500     MOVE CATBT-ID              TO WE-SUC-RRN.
055600     READ SUC-MASTER
055700         INVALID KEY
055800            MOVE 'S'             TO WE-VAL-RECHAZADO
055900            MOVE WT01-TXT-MSG (009) TO WE-VAL-MENSAJE
056000            PERFORM 0700-ESCRIBIR-REPORTE
056100                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
056200            GO TO 0540-SUC-RESTORE-EXIT
056300     END-READ.
056400     IF CATB2-ACTIVA
056500        MOVE 'S'                TO WE-VAL-RECHAZADO
056600        MOVE WT01-TXT-MSG (011) TO WE-VAL-MENSAJE
056700        PERFORM 0700-ESCRIBIR-REPORTE
056800                                 THRU 0700-ESCRIBIR-REPORTE-EXIT
056900        GO TO 0540-SUC-RESTORE-EXIT
057000     END-IF.
057100     MOVE 'N'                   TO WE-VAL-RECHAZADO.
057200     MOVE ZEROS                 TO CATB2-FEC-ELIMINA.
057300     MOVE WE-FECHA-PROCESO      TO CATB2-FEC-ULT-MOD.
057400     MOVE 'BATCH   '            TO CATB2-USR-ULT-MOD.
057500     MOVE 'BSEB001 '            TO CATB2-PGM-ULT-MOD.
057600     ADD 1                      TO CATB2-CANT-MODIF.
057700     REWRITE CATB2-SUCURSAL-REG.
057800     MOVE WT01-TXT-MSG (013)    TO WE-VAL-MENSAJE.
057900     MOVE CATB2-NOMBRE          TO CATBT-NOMBRE.
058000     PERFORM 0700-ESCRIBIR-REPORTE
058100                               THRU 0700-ESCRIBIR-REPORTE-EXIT.
058200 0540-SUC-RESTORE-EXIT.
058300     EXIT.
058400*----------------------------*
058500 0600-BUSCAR-DUPLICADO-CAT.
058600*----------------------------*
058700     MOVE 'N'                   TO WE-DUP-ENCONTRADO.
058800     MOVE 1                     TO WE-CAT-RRN.
058900 0610-DUP-CAT-LOOP.
059000     IF WE-CAT-RRN >= WE-CAT-PROX-RRN
059100        GO TO 0600-BUSCAR-DUPLICADO-CAT-EXIT
059200     END-IF.
059300     IF WE-CAT-RRN = WE-CAT-ID-EXCLUIR
059400        GO TO 0615-DUP-CAT-SIGUIENTE
059500     END-IF.
059600     READ CAT-MASTER
059700         INVALID KEY
059800            GO TO 0615-DUP-CAT-SIGUIENTE
059900     END-READ.
060000     IF CATB1-NOMBRE = WE-VAL-NOMBRE-SAL
060100        MOVE 'S'                TO WE-DUP-ENCONTRADO
060200        GO TO 0600-BUSCAR-DUPLICADO-CAT-EXIT
060300     END-IF.
060400 0615-DUP-CAT-SIGUIENTE.
060500     ADD 1                      TO WE-CAT-RRN.
060600     GO TO 0610-DUP-CAT-LOOP.
060700 0600-BUSCAR-DUPLICADO-CAT-EXIT.
060800     EXIT.
060900*----------------------------*
061000 0650-BUSCAR-DUPLICADO-SUC.
061100*----------------------------*
061200     MOVE 'N'                   TO WE-DUP-ENCONTRADO.
061300     MOVE 1                     TO WE-SUC-RRN.
061400 0660-DUP-SUC-LOOP.
061500     IF WE-SUC-RRN >= WE-SUC-PROX-RRN
061600        GO TO 0650-BUSCAR-DUPLICADO-SUC-EXIT
061700     END-IF.
061800     IF WE-SUC-RRN = WE-SUC-ID-EXCLUIR
061900        GO TO 0665-DUP-SUC-SIGUIENTE
062000     END-IF.
062100     READ SUC-MASTER
062200         INVALID KEY
062300            GO TO 0665-DUP-SUC-SIGUIENTE
062400     END-READ.
062500     IF CATB2-NOMBRE = WE-VAL-NOMBRE-SAL
062600        MOVE 'S'                TO WE-DUP-ENCONTRADO
062700        GO TO 0650-BUSCAR-DUPLICADO-SUC-EXIT
062800     END-IF.
062900 0665-DUP-SUC-SIGUIENTE.
063000     ADD 1                      TO WE-SUC-RRN.
063100     GO TO 0660-DUP-SUC-LOOP.
063200 0650-BUSCAR-DUPLICADO-SUC-EXIT.
063300     EXIT.
063400*-------------------------*
063500 0700-ESCRIBIR-REPORTE.
063600*-------------------------*
063700     MOVE CATBT-ENTIDAD         TO CATBR-ENTIDAD.
063800     MOVE CATBT-TIPO            TO CATBR-TIPO.
063900     MOVE CATBT-ID              TO CATBR-ID.
064000     MOVE CATBT-NOMBRE          TO CATBR-NOMBRE.
064100     IF VAL-NOMBRE-MAL
064200        MOVE 'ERR '             TO CATBR-STATUS
064300        ADD 1                   TO WE-GRP-RECH
064400        ADD 1                   TO WE-TOT-RECH
064500     ELSE
064600        MOVE 'OK  '             TO CATBR-STATUS
064700        ADD 1                   TO WE-GRP-ACEPT
064800        ADD 1                   TO WE-TOT-ACEPT
064900     END-IF.
065000     MOVE WE-VAL-MENSAJE        TO CATBR-MENSAJE.
065100     WRITE CATBR-REPORTE-REG.
065200 0700-ESCRIBIR-REPORTE-EXIT.
065300     EXIT.
065400*-------------------------*
065500 0800-SUBTOTAL-ENTIDAD.
065600*-------------------------*
065700     MOVE WE-ENTIDAD-ANTERIOR   TO CATBR-ENTIDAD.
065800     MOVE '*'                   TO CATBR-TIPO.
065900     MOVE ZEROS                 TO CATBR-ID.
066000     MOVE SPACES                TO CATBR-NOMBRE.
066100     MOVE 'TOT '                TO CATBR-STATUS.
066200     MOVE WE-GRP-PROC           TO WE-LT-PROC.
066300     MOVE WE-GRP-ACEPT          TO WE-LT-ACEPT.
066400     MOVE WE-GRP-RECH           TO WE-LT-RECH.
066500     MOVE WE-LINEA-TOTAL        TO CATBR-MENSAJE.
066600     WRITE CATBR-REPORTE-REG.
066700     MOVE ZEROS                 TO WE-GRP-PROC WE-GRP-ACEPT
066800                                    WE-GRP-RECH.
066900 0800-SUBTOTAL-EXIT.
067000     EXIT.
067100*-------------------------*
067200 0900-TOTAL-GENERAL.
067300*-------------------------*
067400     MOVE 'TOTAL    '           TO CATBR-ENTIDAD.
067500     MOVE '*'                   TO CATBR-TIPO.
067600     MOVE ZEROS                 TO CATBR-ID.
067700     MOVE SPACES                TO CATBR-NOMBRE.
067800     MOVE 'TOT '                TO CATBR-STATUS.
067900     MOVE WE-TOT-PROC           TO WE-LT-PROC.
068000     MOVE WE-TOT-ACEPT          TO WE-LT-ACEPT.
068100     MOVE WE-TOT-RECH           TO WE-LT-RECH.
068200     MOVE WE-LINEA-TOTAL        TO CATBR-MENSAJE.
068300     WRITE CATBR-REPORTE-REG.
068400 0900-TOTAL-GENERAL-EXIT.
068500     EXIT.
068600*------------------------------------------------------------*
068700*  VALIDACION DE NOMBRE COMPARTIDA CATEGORIA/SUCURSAL         *
068800*------------------------------------------------------------*
068900     COPY BSEVNOMB.
069000*--------------------*
069100 1000-TERMINAR-RUTINA.
069200*--------------------*
069300     IF WE-PRIMERA-TRX = 'N'
069400        PERFORM 0800-SUBTOTAL-ENTIDAD THRU 0800-SUBTOTAL-EXIT
069500     END-IF.
069600     PERFORM 0900-TOTAL-GENERAL THRU 0900-TOTAL-GENERAL-EXIT.
069700     DISPLAY 'BSEB001 FIN DE PROCESO - TRX PROCESADAS: '
069800             WE-TOT-PROC UPON BSE-CONSOLA.
069900     CLOSE TRX-FILE CAT-MASTER SUC-MASTER RPT-FILE.
070000     STOP RUN.
