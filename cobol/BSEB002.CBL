000100*================================================================*
000200***   * TICKET DATE     INITLS DESCRIPCION                      *
000300*================================================================*
000400***   * BS4472 14/03/91 RGL    PROYECTO CATALOGO BSE - PASO DE   *
000500***   * BS4472 14/03/91 RGL    CONSULTA (EXTRACCION)             *
000600***   * BS4589 21/01/92 HOC    CONSULTA DE COLORES AGREGADA      *
000700***   * BS4851 03/05/96 PAMH   LISTAR-TODOS RECORRE POR RRN EN   *
000800***   * BS4851 03/05/96 PAMH   VEZ DE USAR CONTADOR FIJO         *
000900***   * BS5003 17/02/98 PAMH   AMPLIADO NOMBRE DE CATEGORIA A 60 *
001000***   * BS5003 17/02/98 PAMH   POSICIONES (PEDIDO MERCADEO)      *
001100***   * BS5091 19/11/98 EJRG   AJUSTE DE SIGLO (Y2K) EN MENSAJES *
001200***   * BS5212 25/06/01 PAMH   OBTENER-POR-ID OCULTA ELIMINADOS  *
001300***   * BS5212 25/06/01 PAMH   (PEDIDO AUDITORIA)                *
001400***   * BS5341 09/04/03 MGR    RPT-FILE EN EXTEND PARA ENCADENAR *
001500***   * BS5341 09/04/03 MGR    CON LA SALIDA DE BSEB001          *
001600***   * BS5487 14/11/05 MGR    ELIMINADO SWITCH UPSI-0 DE FIN DE *
001700***   * BS5487 14/11/05 MGR    JOB FORZADO, EXPERIMENTAL Y NUNCA *
001800***   * BS5487 14/11/05 MGR    PUESTO EN PRODUCCION              *
001900***   * BS5489 02/12/05 MGR    AMPLIADOS LOS MAESTROS DE         *
002000***   * BS5489 02/12/05 MGR    CATEGORIA Y COLOR A 150 POSICIONES*
002100***   * BS5489 02/12/05 MGR    (GRUPO DE AUDITORIA)              *
002200***   * BS5490 09/03/06 MGR    AGREGADA CONSOLA OPERATIVA (BSE-  *
002300***   * BS5490 09/03/06 MGR    CONSOLA) PARA MENSAJE DE FIN DE   *
002400***   * BS5490 09/03/06 MGR    PROCESO (PEDIDO OPERACIONES)      *
002500***   * BS5491 14/03/06 MGR    WE-TOT-PROC PASADO A NIVEL 77 POR *
002600***   * BS5491 14/03/06 MGR    SER CAMPO INDEPENDIENTE, NO       *
002700***   * BS5491 14/03/06 MGR    PERTENECE AL GRUPO WE-ESPECIALES  *
002800*================================================================*
002900*IDAPL*BSE
003000*OBJET***********************************************************
003100*OBJET*** OPERACION CONSULTACATALOGO                       **
003200*OBJET***********************************************************
003300*=======================*
003400 IDENTIFICATION DIVISION.
003500*=======================*
003600 PROGRAM-ID. BSEB002.
003700 AUTHOR. HORACIO OSVALDO CABRAL.
003800 INSTALLATION. BSE - BUS DE SERVICIO EMPRESARIAL.
003900 DATE-WRITTEN. 14/03/91.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO - GERENCIA DE SISTEMAS BSE.
004200*====================*
004300 ENVIRONMENT DIVISION.
004400*====================*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-3090.
004700 OBJECT-COMPUTER. IBM-3090.
004800 SPECIAL-NAMES.
004900     CONSOLE IS BSE-CONSOLA.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TRX-FILE    ASSIGN TO TRXFILE
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            FILE STATUS   IS WE-FS-TRX.
005500     SELECT CAT-MASTER  ASSIGN TO CATMSTR
005600            ORGANIZATION  IS RELATIVE
005700            ACCESS MODE   IS RANDOM
005800            RELATIVE KEY  IS WE-CAT-RRN
005900            FILE STATUS   IS WE-FS-CAT.
006000     SELECT COL-MASTER  ASSIGN TO COLMSTR
006100            ORGANIZATION  IS RELATIVE
006200            ACCESS MODE   IS RANDOM
006300            RELATIVE KEY  IS WE-COL-RRN
006400            FILE STATUS   IS WE-FS-COL.
006500     SELECT RPT-FILE    ASSIGN TO RPTFILE
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS WE-FS-RPT.
006800*=============*
006900 DATA DIVISION.
007000*=============*
007100 FILE SECTION.
007200 FD  TRX-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 80 CHARACTERS.
007500     COPY BSEMTRXR.
007600 FD  CAT-MASTER
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 150 CHARACTERS.
007900     COPY BSEM001R.
008000 FD  COL-MASTER
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 150 CHARACTERS.
008300     COPY BSEM003R.
008400 FD  RPT-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 144 CHARACTERS.
008700     COPY BSEMRPTR.
008800*=======================*
008900 WORKING-STORAGE SECTION.
009000*=======================*
009100 01  WE-ESPECIALES.
009200     02  WE-FS-TRX               PIC X(02)  VALUE '00'.
009300     02  WE-FS-CAT               PIC X(02)  VALUE '00'.
009400     02  WE-FS-COL               PIC X(02)  VALUE '00'.
009500     02  WE-FS-RPT               PIC X(02)  VALUE '00'.
009600     02  WE-FIN-ARCHIVO          PIC X(01)  VALUE 'N'.
009700         88  FIN-ARCHIVO-TRX         VALUE 'S'.
009800     02  WE-FECHA-PROCESO        PIC 9(08)  VALUE ZEROS.
009900     02  FILLER                  PIC X(08)  VALUE SPACES.
010000*------------ CONTADORES DE CONTROL (TODOS COMP) ----------------*
010100     02  WE-CAT-RRN              PIC 9(09)  COMP.
010200     02  WE-CAT-PROX-RRN         PIC 9(09)  COMP VALUE 1.
010300     02  WE-COL-RRN              PIC 9(09)  COMP.
010400     02  WE-COL-PROX-RRN         PIC 9(09)  COMP VALUE 1.
010500     02  WE-TOT-ACEPT            PIC 9(07)  COMP VALUE ZEROS.
010600     02  WE-TOT-RECH             PIC 9(07)  COMP VALUE ZEROS.
010700*------------ VARIABLE DE REDEFINICION DE FECHA (AAAAMMDD) ------*
010800     02  WE-FECHA-ACCEPT         PIC 9(08)  VALUE ZEROS.
010900     02  WE-FECHA-ALF            REDEFINES  WE-FECHA-ACCEPT
011000                                 PIC X(08).
011100     02  WE-FECHA-GRUPOS         REDEFINES  WE-FECHA-ACCEPT.
011200         03  WE-FECHA-AAAA       PIC 9(04).
011300         03  WE-FECHA-MM         PIC 9(02).
011400         03  WE-FECHA-DD         PIC 9(02).
011500*------- CAMPO INDEPENDIENTE, NO PERTENECE A NINGUN GRUPO -------*
011600 77  WE-TOT-PROC                 PIC 9(07)  COMP VALUE ZEROS.
011700*------------------ TABLA DE MENSAJES DEL REPORTE ---------------*
011800 01  WT02-TABLA-MENSAJES.
011900     02  FILLER                  PIC X(64)  VALUE
012000          '001*CONSULTA RESUELTA.
012100-         '-BSEB002 '.
012200     02  FILLER                  PIC X(64)  VALUE
012300          '002*LA CATEGORIA INDICADA NO EXISTE.
012400-         '-BSEB002 '.
012500     02  FILLER                  PIC X(64)  VALUE
012600          '003*LA CATEGORIA INDICADA SE ENCUENTRA ELIMINADA.
012700-         '-BSEB002 '.
012800     02  FILLER                  PIC X(64)  VALUE
012900          '004*EL COLOR INDICADO NO EXISTE.
013000-         '-BSEB002 '.
013100     02  FILLER                  PIC X(64)  VALUE
013200          '005*EL COLOR INDICADO SE ENCUENTRA ELIMINADO.
013300-         '-BSEB002 '.
013400     02  FILLER                  PIC X(64)  VALUE
013500          '006*TIPO DE CONSULTA NO VALIDO PARA LA ENTIDAD.
013600-         '-BSEB002 '.
013700     02  FILLER                  PIC X(64)  VALUE
013800          '007*ENTIDAD DE CONSULTA NO RECONOCIDA.
013900-         '-BSEB002 '.
014000     02  FILLER                  PIC X(64)  VALUE
014100          '008*REGISTRO ACTIVO.
014200-         '-BSEB002 '.
014300     02  FILLER                  PIC X(64)  VALUE
014400          '009*REGISTRO ELIMINADO LOGICAMENTE.
014500-         '-BSEB002 '.
014600 01  FILLER  REDEFINES  WT02-TABLA-MENSAJES.
014700     02  FILLER  OCCURS  9  TIMES.
014800         04  WT02-COD-MSG        PIC 9(03).
014900         04  FILLER              PIC X(01).
015000         04  WT02-TXT-MSG.
015100             06  WT02-MSG-DSC    PIC X(51).
015200             06  WT02-MSG-PRG    PIC X(09).
015300*------------- AREA DE SALIDA DE LA LINEA DE REPORTE ------------*
015400 01  WE-SALIDA-REPORTE.
015500     02  WE-STATUS-SAL           PIC X(04)  VALUE SPACES.
015600     02  WE-MENSAJE-SAL          PIC X(60)  VALUE SPACES.
015700     02  FILLER                  PIC X(10)  VALUE SPACES.
015800*---------------*
015900 PROCEDURE DIVISION.
016000*---------------*
016100     PERFORM  0100-INICIAR-RUTINA.
016200     PERFORM  0200-PROCESAR-RUTINA THRU 0200-PROCESAR-EXIT.
016300     PERFORM  1000-TERMINAR-RUTINA.
016400*--------------------*
016500 0100-INICIAR-RUTINA.
016600*--------------------*
016700     OPEN INPUT  TRX-FILE.
016800     OPEN INPUT  CAT-MASTER.
016900     OPEN INPUT  COL-MASTER.
017000     OPEN EXTEND RPT-FILE.
017100     ACCEPT WE-FECHA-ACCEPT FROM DATE YYYYMMDD.
017200     MOVE WE-FECHA-ACCEPT       TO WE-FECHA-PROCESO.
017300*--- DETECTAMOS EL LIMITE DE RRN DE CADA MAESTRO PARA LISTAR
017400     PERFORM 0110-ALTURA-CAT THRU 0110-ALTURA-CAT-EXIT.
017500     PERFORM 0120-ALTURA-COL THRU 0120-ALTURA-COL-EXIT.
017600*-------------------------*
017700 0110-ALTURA-CAT.
017800*-------------------------*
017900     MOVE 1                     TO WE-CAT-RRN.
018000 0111-ALTURA-CAT-LOOP.
018100     READ CAT-MASTER
018200         INVALID KEY
018300            GO TO 0110-ALTURA-CAT-EXIT
018400     END-READ.
018500     ADD 1                      TO WE-CAT-RRN.
018600     GO TO 0111-ALTURA-CAT-LOOP.
018700 0110-ALTURA-CAT-EXIT.
018800     MOVE WE-CAT-RRN            TO WE-CAT-PROX-RRN.
018900*-------------------------*
019000 0120-ALTURA-COL.
019100*-------------------------*
019200     MOVE 1                     TO WE-COL-RRN.
019300 0121-ALTURA-COL-LOOP.
019400     READ COL-MASTER
019500         INVALID KEY
019600            GO TO 0120-ALTURA-COL-EXIT
019700     END-READ.
019800     ADD 1                      TO WE-COL-RRN.
019900     GO TO 0121-ALTURA-COL-LOOP.
020000 0120-ALTURA-COL-EXIT.
020100     MOVE WE-COL-RRN            TO WE-COL-PROX-RRN.
020200*---------------------*
020300 0200-PROCESAR-RUTINA.
020400*---------------------*
020500     PERFORM 0210-LEER-SOLICITUD THRU 0210-LEER-SOLICITUD-EXIT
020600             UNTIL FIN-ARCHIVO-TRX.
020700 0200-PROCESAR-EXIT.
020800     EXIT.
020900*-------------------------*
021000 0210-LEER-SOLICITUD.
021100*-------------------------*
021200     READ TRX-FILE
021300         AT END
021400            MOVE 'S'            TO WE-FIN-ARCHIVO
021500            GO TO 0210-LEER-SOLICITUD-EXIT
021600     END-READ.
021700     ADD 1                      TO WE-TOT-PROC.
021800     PERFORM 0300-DESPACHAR-SOLICITUD
021900                 THRU 0300-DESPACHAR-SOLICITUD-EXIT.
022000 0210-LEER-SOLICITUD-EXIT.
022100     EXIT.
022200*-------------------------*
022300 0300-DESPACHAR-SOLICITUD.
022400*-------------------------*
022500     EVALUATE TRUE
022600        WHEN CATBT-ES-CATEGORIA
022700           PERFORM 0400-EXTRAER-CATEGORIA
022800                      THRU 0400-EXTRAER-CATEGORIA-EXIT
022900        WHEN CATBT-ES-COLOR
023000           PERFORM 0500-EXTRAER-COLOR
023100                      THRU 0500-EXTRAER-COLOR-EXIT
023200        WHEN OTHER
023300           MOVE WT02-TXT-MSG (007) TO WE-MENSAJE-SAL
023400           MOVE 'ERR '          TO WE-STATUS-SAL
023500           PERFORM 0700-ESCRIBIR-REPORTE
023600                      THRU 0700-ESCRIBIR-REPORTE-EXIT
023700     END-EVALUATE.
023800 0300-DESPACHAR-SOLICITUD-EXIT.
023900     EXIT.
024000*-------------------------*
024100 0400-EXTRAER-CATEGORIA.
024200*-------------------------*
024300     EVALUATE TRUE
024400        WHEN CATBT-TIPO-LISTAR
024500           PERFORM 0410-CAT-LISTAR-TODOS
024600                      THRU 0410-CAT-LISTAR-TODOS-EXIT
024700        WHEN CATBT-TIPO-OBTENER
024800           PERFORM 0420-CAT-OBTENER-POR-ID
024900                      THRU 0420-CAT-OBTENER-POR-ID-EXIT
025000        WHEN OTHER
025100           MOVE WT02-TXT-MSG (006) TO WE-MENSAJE-SAL
025200           MOVE 'ERR '          TO WE-STATUS-SAL
025300           PERFORM 0700-ESCRIBIR-REPORTE
025400                      THRU 0700-ESCRIBIR-REPORTE-EXIT
025500     END-EVALUATE.
025600 0400-EXTRAER-CATEGORIA-EXIT.
025700     EXIT.
025800*--------------------------*
025900 0410-CAT-LISTAR-TODOS.
026000*--------------------------*
026100     MOVE 1                     TO WE-CAT-RRN.
026200 0411-CAT-LISTAR-LOOP.
026300     IF WE-CAT-RRN >= WE-CAT-PROX-RRN
026400        GO TO 0410-CAT-LISTAR-TODOS-EXIT
026500     END-IF.
026600     READ CAT-MASTER
026700         INVALID KEY
026800            GO TO 0415-CAT-LISTAR-SIGUIENTE
026900     END-READ.
027000     MOVE CATB1-ID              TO CATBT-ID.
027100     MOVE CATB1-NOMBRE          TO CATBT-NOMBRE.
027200     MOVE 'OK  '                TO WE-STATUS-SAL.
027300     IF CATB1-ACTIVA
027400        MOVE WT02-TXT-MSG (008) TO WE-MENSAJE-SAL
027500     ELSE
027600        MOVE WT02-TXT-MSG (009) TO WE-MENSAJE-SAL
027700     END-IF.
027800     PERFORM 0700-ESCRIBIR-REPORTE
027900                THRU 0700-ESCRIBIR-REPORTE-EXIT.
028000 0415-CAT-LISTAR-SIGUIENTE.
028100     ADD 1                      TO WE-CAT-RRN.
028200     GO TO 0411-CAT-LISTAR-LOOP.
028300 0410-CAT-LISTAR-TODOS-EXIT.
028400     EXIT.
028500*---------------------------*
028600 0420-CAT-OBTENER-POR-ID.
028700*---------------------------*
028800     MOVE CATBT-ID              TO WE-CAT-RRN.
028900     READ CAT-MASTER
029000         INVALID KEY
029100            MOVE WT02-TXT-MSG (002) TO WE-MENSAJE-SAL
029200            MOVE 'ERR '          TO WE-STATUS-SAL
029300            PERFORM 0700-ESCRIBIR-REPORTE
029400                      THRU 0700-ESCRIBIR-REPORTE-EXIT
029500            GO TO 0420-CAT-OBTENER-POR-ID-EXIT
029600     END-READ.
029700     IF NOT CATB1-ACTIVA
029800        MOVE WT02-TXT-MSG (003) TO WE-MENSAJE-SAL
029900        MOVE 'ERR '             TO WE-STATUS-SAL
030000        PERFORM 0700-ESCRIBIR-REPORTE
030100                      THRU 0700-ESCRIBIR-REPORTE-EXIT
030200        GO TO 0420-CAT-OBTENER-POR-ID-EXIT
030300     END-IF.
030400     MOVE CATB1-NOMBRE          TO CATBT-NOMBRE.
030500     MOVE WT02-TXT-MSG (001)    TO WE-MENSAJE-SAL.
030600     MOVE 'OK  '                TO WE-STATUS-SAL.
030700     PERFORM 0700-ESCRIBIR-REPORTE
030800                THRU 0700-ESCRIBIR-REPORTE-EXIT.
030900 0420-CAT-OBTENER-POR-ID-EXIT.
031000     EXIT.
031100*-------------------------*
031200 0500-EXTRAER-COLOR.
031300*-------------------------*
031400     EVALUATE TRUE
031500        WHEN CATBT-TIPO-LISTAR
031600           PERFORM 0510-COL-LISTAR-TODOS
031700                      THRU 0510-COL-LISTAR-TODOS-EXIT
031800        WHEN CATBT-TIPO-OBTENER
031900           PERFORM 0520-COL-OBTENER-POR-ID
032000                      THRU 0520-COL-OBTENER-POR-ID-EXIT
032100        WHEN OTHER
032200           MOVE WT02-TXT-MSG (006) TO WE-MENSAJE-SAL
032300           MOVE 'ERR '          TO WE-STATUS-SAL
032400           PERFORM 0700-ESCRIBIR-REPORTE
032500                      THRU 0700-ESCRIBIR-REPORTE-EXIT
032600     END-EVALUATE.
032700 0500-EXTRAER-COLOR-EXIT.
032800     EXIT.
032900*--------------------------*
033000 0510-COL-LISTAR-TODOS.
033100*--------------------------*
033200     MOVE 1                     TO WE-COL-RRN.
033300 0511-COL-LISTAR-LOOP.
033400     IF WE-COL-RRN >= WE-COL-PROX-RRN
033500        GO TO 0510-COL-LISTAR-TODOS-EXIT
033600     END-IF.
033700     READ COL-MASTER
033800         INVALID KEY
033900            GO TO 0515-COL-LISTAR-SIGUIENTE
034000     END-READ.
034100     MOVE CATB3-ID              TO CATBT-ID.
034200     MOVE CATB3-NOMBRE          TO CATBT-NOMBRE.
034300     MOVE 'OK  '                TO WE-STATUS-SAL.
034400     IF CATB3-ACTIVA
034500        MOVE WT02-TXT-MSG (008) TO WE-MENSAJE-SAL
034600     ELSE
034700        MOVE WT02-TXT-MSG (009) TO WE-MENSAJE-SAL
034800     END-IF.
034900     PERFORM 0700-ESCRIBIR-REPORTE
035000                THRU 0700-ESCRIBIR-REPORTE-EXIT.
035100 0515-COL-LISTAR-SIGUIENTE.
035200     ADD 1                      TO WE-COL-RRN.
035300     GO TO 0511-COL-LISTAR-LOOP.
035400 0510-COL-LISTAR-TODOS-EXIT.
035500     EXIT.
035600*---------------------------*
035700 0520-COL-OBTENER-POR-ID.
035800*---------------------------*
035900     MOVE CATBT-ID              TO WE-COL-RRN.
036000     READ COL-MASTER
036100         INVALID KEY
036200            MOVE WT02-TXT-MSG (004) TO WE-MENSAJE-SAL
036300            MOVE 'ERR '          TO WE-STATUS-SAL
036400            PERFORM 0700-ESCRIBIR-REPORTE
036500                      THRU 0700-ESCRIBIR-REPORTE-EXIT
036600            GO TO 0520-COL-OBTENER-POR-ID-EXIT
036700     END-READ.
036800     IF NOT CATB3-ACTIVA
036900        MOVE WT02-TXT-MSG (005) TO WE-MENSAJE-SAL
037000        MOVE 'ERR '             TO WE-STATUS-SAL
037100        PERFORM 0700-ESCRIBIR-REPORTE
037200                      THRU 0700-ESCRIBIR-REPORTE-EXIT
037300        GO TO 0520-COL-OBTENER-POR-ID-EXIT
037400     END-IF.
037500     MOVE CATB3-NOMBRE          TO CATBT-NOMBRE.
037600     MOVE WT02-TXT-MSG (001)    TO WE-MENSAJE-SAL.
037700     MOVE 'OK  '                TO WE-STATUS-SAL.
037800     PERFORM 0700-ESCRIBIR-REPORTE
037900                THRU 0700-ESCRIBIR-REPORTE-EXIT.
038000 0520-COL-OBTENER-POR-ID-EXIT.
038100     EXIT.
038200*-------------------------*
038300 0700-ESCRIBIR-REPORTE.
038400*-------------------------*
038500     MOVE CATBT-ENTIDAD         TO CATBR-ENTIDAD.
038600     MOVE CATBT-TIPO            TO CATBR-TIPO.
038700     MOVE CATBT-ID              TO CATBR-ID.
038800     MOVE CATBT-NOMBRE          TO CATBR-NOMBRE.
038900     MOVE WE-STATUS-SAL         TO CATBR-STATUS.
039000     MOVE WE-MENSAJE-SAL        TO CATBR-MENSAJE.
039100     IF CATBR-STATUS-OK
039200        ADD 1                   TO WE-TOT-ACEPT
039300     ELSE
039400        ADD 1                   TO WE-TOT-RECH
039500     END-IF.
039600     WRITE CATBR-REPORTE-REG.
039700 0700-ESCRIBIR-REPORTE-EXIT.
039800     EXIT.
039900*--------------------*
040000 1000-TERMINAR-RUTINA.
040100*--------------------*
040200     DISPLAY 'BSEB002 FIN DE PROCESO - SOLICITUDES PROC: '
040300             WE-TOT-PROC UPON BSE-CONSOLA.
040400     CLOSE TRX-FILE CAT-MASTER COL-MASTER RPT-FILE.
040500     STOP RUN.
