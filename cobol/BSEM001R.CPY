000100*==============================================================*
000200*  BSEM001R - MAESTRO DE CATEGORIAS DE PRODUCTO    (150 BYTES) *
000300*==============================================================*
000400*  CATB1-FEC-ELIMINA EN CEROS = CATEGORIA ACTIVA. DISTINTO DE  *
000500*  CEROS (AAAAMMDD) = FECHA EN QUE SE DIO DE BAJA LOGICA.      *
000600*  CATB1-IND-REGISTRO RESERVADO PARA UNA FUTURA MIGRACION DE   *
000700*  FORMATO DE REGISTRO QUE NUNCA SE LLEGO A NECESITAR; HOY     *
000800*  TODO REGISTRO SE GRABA CON '1' (BS5488).                    *
000900*  CATB1-AUDITORIA AGREGADO POR PEDIDO DE AUDITORIA (BS5488),  *
001000*  ACTUALIZADO POR BSEB001 EN CADA ALTA/BAJA/MODIF/RECUPERA.   *
001100*----------------------------------------------------------------*
001200 01  CATB1-CATEGORIA-REG.
001300     05  CATB1-ID                PIC 9(09).
001400     05  CATB1-NOMBRE            PIC X(60).
001500     05  CATB1-FEC-ELIMINA       PIC 9(08).
001600         88  CATB1-ACTIVA            VALUE ZEROS.
001700         88  CATB1-ELIMINADA         VALUES 19000101 THRU
001800                                             99991231.
001900     05  CATB1-IND-REGISTRO      PIC X(01).
002000         88  CATB1-REG-VIGENTE       VALUE '1'.
002100         88  CATB1-REG-OBSOLETO      VALUES '2' THRU '9'.
002200     05  CATB1-AUDITORIA.
002300         10  CATB1-FEC-ALTA          PIC 9(08).
002400         10  CATB1-FEC-ULT-MOD       PIC 9(08).
002500         10  CATB1-USR-ULT-MOD       PIC X(08).
002600         10  CATB1-PGM-ULT-MOD       PIC X(08).
002700         10  CATB1-CANT-MODIF        PIC 9(05)  COMP.
002800     05  CATB1-AREA-RESERVADA    PIC X(30).
002900     05  FILLER                  PIC X(05).
