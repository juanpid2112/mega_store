000100*==============================================================*
000200*  BSEM002R - MAESTRO DE SUCURSALES                (150 BYTES) *
000300*==============================================================*
000400*  CATB2-FEC-ELIMINA EN CEROS = SUCURSAL ACTIVA. DISTINTO DE   *
000500*  CEROS (AAAAMMDD) = FECHA EN QUE SE DIO DE BAJA LOGICA.      *
000600*  CATB2-IND-REGISTRO RESERVADO PARA UNA FUTURA MIGRACION DE   *
000700*  FORMATO DE REGISTRO QUE NUNCA SE LLEGO A NECESITAR; HOY     *
000800*  TODO REGISTRO SE GRABA CON '1' (BS5488).                    *
000900*  CATB2-AUDITORIA AGREGADO POR PEDIDO DE AUDITORIA (BS5488).  *
001000*  CATB2-FEC-ALTA NO LO ACTUALIZA BSEB001 (EL ALTA DE SUCURSAL *
001100*  SE HACE FUERA DE ESTE CICLO); LOS DEMAS CAMPOS SE ACTUALIZAN*
001200*  EN CADA MODIFICACION/RECUPERACION.                          *
001300*----------------------------------------------------------------*
001400 01  CATB2-SUCURSAL-REG.
001500     05  CATB2-ID                PIC 9(09).
001600     05  CATB2-NOMBRE            PIC X(60).
001700     05  CATB2-FEC-ELIMINA       PIC 9(08).
001800         88  CATB2-ACTIVA            VALUE ZEROS.
001900         88  CATB2-ELIMINADA         VALUES 19000101 THRU
002000                                             99991231.
002100     05  CATB2-IND-REGISTRO      PIC X(01).
002200         88  CATB2-REG-VIGENTE       VALUE '1'.
002300         88  CATB2-REG-OBSOLETO      VALUES '2' THRU '9'.
002400     05  CATB2-AUDITORIA.
002500         10  CATB2-FEC-ALTA          PIC 9(08).
002600         10  CATB2-FEC-ULT-MOD       PIC 9(08).
002700         10  CATB2-USR-ULT-MOD       PIC X(08).
002800         10  CATB2-PGM-ULT-MOD       PIC X(08).
002900         10  CATB2-CANT-MODIF        PIC 9(05)  COMP.
003000     05  CATB2-AREA-RESERVADA    PIC X(30).
003100     05  FILLER                  PIC X(05).
