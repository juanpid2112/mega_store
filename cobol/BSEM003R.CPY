000100*==============================================================*
000200*  BSEM003R - MAESTRO DE COLORES                   (150 BYTES) *
000300*==============================================================*
000400*  SOLO LECTURA EN ESTE CICLO (CONSULTA BSEB002). CATB3-FEC-   *
000500*  ELIMINA EN CEROS = COLOR ACTIVO.                            *
000600*  CATB3-IND-REGISTRO Y CATB3-AUDITORIA SE ALINEAN AL MISMO    *
000700*  FORMATO QUE CATB1/CATB2 (BS5489) PERO LOS MANTIENE EL       *
000800*  SUBSISTEMA DE COLOR, FUERA DE ESTE CICLO; BSEB002 SOLO LOS  *
000900*  LEE, NUNCA LOS GRABA.                                       *
001000*----------------------------------------------------------------*
001100 01  CATB3-COLOR-REG.
001200     05  CATB3-ID                PIC 9(09).
001300     05  CATB3-NOMBRE            PIC X(30).
001400     05  CATB3-FEC-ELIMINA       PIC 9(08).
001500         88  CATB3-ACTIVA            VALUE ZEROS.
001600         88  CATB3-ELIMINADA         VALUES 19000101 THRU
001700                                             99991231.
001800     05  CATB3-IND-REGISTRO      PIC X(01).
001900         88  CATB3-REG-VIGENTE       VALUE '1'.
002000         88  CATB3-REG-OBSOLETO      VALUES '2' THRU '9'.
002100     05  CATB3-AUDITORIA.
002200         10  CATB3-FEC-ALTA          PIC 9(08).
002300         10  CATB3-FEC-ULT-MOD       PIC 9(08).
002400         10  CATB3-USR-ULT-MOD       PIC X(08).
002500         10  CATB3-PGM-ULT-MOD       PIC X(08).
002600         10  CATB3-CANT-MODIF        PIC 9(05)  COMP.
002700     05  CATB3-AREA-RESERVADA    PIC X(60).
002800     05  FILLER                  PIC X(05).
