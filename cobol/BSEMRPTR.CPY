000100*==============================================================*
000200*  BSEMRPTR - LINEA DE REPORTE DE EXCEPCION/AUDITORIA (144B)   *
000300*==============================================================*
000400 01  CATBR-REPORTE-REG.
000500     05  CATBR-ENTIDAD           PIC X(09).
000600     05  CATBR-TIPO              PIC X(01).
000700     05  CATBR-ID                PIC 9(09).
000800     05  CATBR-NOMBRE            PIC X(60).
000900     05  CATBR-STATUS            PIC X(04).
001000         88  CATBR-STATUS-OK         VALUE 'OK  '.
001100         88  CATBR-STATUS-ERR        VALUE 'ERR '.
001200         88  CATBR-STATUS-TOTAL      VALUE 'TOT '.
001300     05  CATBR-MENSAJE           PIC X(60).
001400     05  FILLER                  PIC X(01).
