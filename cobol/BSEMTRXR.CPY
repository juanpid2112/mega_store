000100*==============================================================*
000200*  BSEMTRXR - TRANSACCION DE MANTENIMIENTO DE CATALOGO (80B)   *
000300*==============================================================*
000400*  COMPARTIDO POR BSEB001 (ALTA/MODIF/BAJA/RECUPERA) Y POR     *
000500*  BSEB002 (SOLICITUDES DE LECTURA, CATBT-TIPO = L/G)          *
000600*----------------------------------------------------------------*
000700 01  CATBT-TRANSACCION-REG.
000800     05  CATBT-ENTIDAD           PIC X(09).
000900         88  CATBT-ES-CATEGORIA      VALUE 'CATEGORIA'.
001000         88  CATBT-ES-SUCURSAL       VALUE 'SUCURSAL '.
001100         88  CATBT-ES-COLOR          VALUE 'COLOR    '.
001200     05  CATBT-TIPO              PIC X(01).
001300         88  CATBT-TIPO-ALTA         VALUE 'A'.
001400         88  CATBT-TIPO-MODIFICA     VALUE 'U'.
001500         88  CATBT-TIPO-BAJA         VALUE 'D'.
001600         88  CATBT-TIPO-RECUPERA     VALUE 'R'.
001700         88  CATBT-TIPO-LISTAR       VALUE 'L'.
001800         88  CATBT-TIPO-OBTENER      VALUE 'G'.
001900     05  CATBT-ID                PIC 9(09).
002000     05  CATBT-NOMBRE            PIC X(60).
002100     05  FILLER                  PIC X(01).
