000100*==============================================================*
000200*  BSEVNOMB - VALIDA Y NORMALIZA EL NOMBRE DE UNA ENTIDAD      *
000300*    COPY DE TEXTO DE PROCEDURE DIVISION (VER BSEB001).       *
000400*    REQUIERE WE-VAL-ENTIDAD Y WE-VAL-NOMBRE-ENT CARGADOS,    *
000500*    WE-VAL-RECHAZADO = 'N' Y WE-VAL-ESPACIOS-BAD = 'N' ANTES *
000600*    DE PERFORM V100-NOMBRE-LARGO THRU V500...-EXIT.          *
000700*----------------------------------------------------------------*
000800*--------------------*
000900 V100-NOMBRE-LARGO.
001000*--------------------*
001100     MOVE 60                    TO WE-VAL-LARGO.
001200 V105-NOMBRE-LARGO-LOOP.
001300     IF WE-VAL-LARGO = 0
001400        GO TO V100-NOMBRE-LARGO-EXIT
001500     END-IF.
001600     IF WE-VAL-NOMBRE-ENT (WE-VAL-LARGO:1) NOT = SPACE
001700        GO TO V100-NOMBRE-LARGO-EXIT
001800     END-IF.
001900     SUBTRACT 1                 FROM WE-VAL-LARGO.
002000     GO TO V105-NOMBRE-LARGO-LOOP.
002100 V100-NOMBRE-LARGO-EXIT.
002200     EXIT.
002300*-----------------------*
002400 V150-NOMBRE-PRESENCIA.
002500*-----------------------*
002600     IF WE-VAL-LARGO = 0
002700        MOVE 'S'                TO WE-VAL-RECHAZADO
002800        MOVE 'DEBE TENER UN NOMBRE.'
002900                                 TO WE-VAL-MENSAJE
003000     END-IF.
003100 V150-NOMBRE-PRESENCIA-EXIT.
003200     EXIT.
003300*-----------------------*
003400 V200-NOMBRE-CARACTERES.
003500*-----------------------*
003600     IF VAL-NOMBRE-MAL
003700        GO TO V200-NOMBRE-CARACTERES-EXIT
003800     END-IF.
003900     IF NOT VAL-ES-SUCURSAL
004000        GO TO V200-NOMBRE-CARACTERES-EXIT
004100     END-IF.
004200     MOVE 1                     TO WE-VAL-IND.
004300 V205-CARACTERES-LOOP.
004400     IF WE-VAL-IND > WE-VAL-LARGO
004500        GO TO V200-NOMBRE-CARACTERES-EXIT
004600     END-IF.
004700     IF WE-VAL-NOMBRE-ENT (WE-VAL-IND:1) NOT ALPHABETIC
004800        AND WE-VAL-NOMBRE-ENT (WE-VAL-IND:1) NOT NUMERIC
004900        AND WE-VAL-NOMBRE-ENT (WE-VAL-IND:1) NOT = SPACE
005000        MOVE 'S'                TO WE-VAL-RECHAZADO
005100        MOVE 'DEBE ESTAR FORMADO UNICAMENTE POR LETRAS Y'
005200                                 TO WE-VAL-MENSAJE
005300        MOVE ' NUMEROS.'        TO WE-VAL-MENSAJE (43:9)
005400        GO TO V200-NOMBRE-CARACTERES-EXIT
005500     END-IF.
005600     ADD 1                      TO WE-VAL-IND.
005700     GO TO V205-CARACTERES-LOOP.
005800 V200-NOMBRE-CARACTERES-EXIT.
005900     EXIT.
006000*---------------------*
006100 V300-NOMBRE-ESPACIOS.
006200*---------------------*
006300     IF VAL-NOMBRE-MAL
006400        GO TO V300-NOMBRE-ESPACIOS-EXIT
006500     END-IF.
006600     IF WE-VAL-LARGO = 0
006700        GO TO V300-NOMBRE-ESPACIOS-EXIT
006800     END-IF.
006900     IF WE-VAL-NOMBRE-ENT (1:1) = SPACE
007000        MOVE 'S'                TO WE-VAL-ESPACIOS-BAD
007100        GO TO V390-ESPACIOS-FALLO
007200     END-IF.
007300     MOVE 1                     TO WE-VAL-IND.
007400 V305-ESPACIOS-LOOP.
007500     IF WE-VAL-IND > WE-VAL-LARGO
007600        GO TO V300-NOMBRE-ESPACIOS-EXIT
007700     END-IF.
007800     IF WE-VAL-NOMBRE-ENT (WE-VAL-IND:1) NOT ALPHABETIC
007900        AND WE-VAL-NOMBRE-ENT (WE-VAL-IND:1) NOT = SPACE
008000        MOVE 'S'                TO WE-VAL-ESPACIOS-BAD
008100        GO TO V390-ESPACIOS-FALLO
008200     END-IF.
008300     IF WE-VAL-NOMBRE-ENT (WE-VAL-IND:1) = SPACE
008400        AND WE-VAL-IND < WE-VAL-LARGO
008500        IF WE-VAL-NOMBRE-ENT (WE-VAL-IND + 1:1) = SPACE
008600           MOVE 'S'             TO WE-VAL-ESPACIOS-BAD
008700           GO TO V390-ESPACIOS-FALLO
008800        END-IF
008900     END-IF.
009000     ADD 1                      TO WE-VAL-IND.
009100     GO TO V305-ESPACIOS-LOOP.
009200 V390-ESPACIOS-FALLO.
009300     IF VAL-ES-CATEGORIA
009400        MOVE 'S'                TO WE-VAL-RECHAZADO
009500        MOVE 'NO TIENE EL FORMATO CORRESPONDIENTE.'
009600                                 TO WE-VAL-MENSAJE
009700     END-IF.
009800 V300-NOMBRE-ESPACIOS-EXIT.
009900     EXIT.
010000*----------------------*
010100 V400-NOMBRE-CORREGIR.
010200*----------------------*
010300     IF VAL-NOMBRE-MAL
010400        GO TO V400-NOMBRE-CORREGIR-EXIT
010500     END-IF.
010600     IF ESPACIOS-OK
010700        GO TO V400-NOMBRE-CORREGIR-EXIT
010800     END-IF.
010900     IF NOT VAL-ES-SUCURSAL
011000        GO TO V400-NOMBRE-CORREGIR-EXIT
011100     END-IF.
011200     MOVE SPACES                TO WE-VAL-NOMBRE-SAL.
011300     MOVE 0                     TO WE-VAL-IND2.
011400     MOVE 'S'                   TO WE-VAL-PREV-ESPACIO.
011500     MOVE 1                     TO WE-VAL-IND.
011600 V410-CORREGIR-LOOP.
011700     IF WE-VAL-IND > WE-VAL-LARGO
011800        GO TO V410-CORREGIR-LOOP-EXIT
011900     END-IF.
012000     IF WE-VAL-NOMBRE-ENT (WE-VAL-IND:1) = SPACE
012100        IF WE-VAL-PREV-ESPACIO NOT = 'S'
012200           ADD 1                TO WE-VAL-IND2
012300           MOVE SPACE           TO WE-VAL-NOMBRE-SAL
012400                                       (WE-VAL-IND2:1)
012500           MOVE 'S'             TO WE-VAL-PREV-ESPACIO
012600        END-IF
012700     ELSE
012800        IF WE-VAL-NOMBRE-ENT (WE-VAL-IND:1) ALPHABETIC
012900           ADD 1                TO WE-VAL-IND2
013000           MOVE WE-VAL-NOMBRE-ENT (WE-VAL-IND:1)
013100                                 TO WE-VAL-NOMBRE-SAL
013200                                       (WE-VAL-IND2:1)
013300           MOVE 'N'             TO WE-VAL-PREV-ESPACIO
013400        END-IF
013500     END-IF.
013600     ADD 1                      TO WE-VAL-IND.
013700     GO TO V410-CORREGIR-LOOP.
013800 V410-CORREGIR-LOOP-EXIT.
013900     IF WE-VAL-IND2 > 0
014000        AND WE-VAL-NOMBRE-SAL (WE-VAL-IND2:1) = SPACE
014100        SUBTRACT 1              FROM WE-VAL-IND2
014200     END-IF.
014300     MOVE WE-VAL-IND2           TO WE-VAL-LARGO.
014400     IF WE-VAL-LARGO = 0
014500        MOVE 'S'                TO WE-VAL-RECHAZADO
014600        MOVE 'DEBE ESTAR FORMADO UNICAMENTE POR LETRAS Y'
014700                                 TO WE-VAL-MENSAJE
014800        MOVE ' NUMEROS.'        TO WE-VAL-MENSAJE (43:9)
014900     ELSE
015000        MOVE WE-VAL-NOMBRE-SAL  TO WE-VAL-NOMBRE-ENT
015100     END-IF.
015200 V400-NOMBRE-CORREGIR-EXIT.
015300     EXIT.
015400*--------------------------*
015500 V500-NOMBRE-CAPITALIZAR.
015600*--------------------------*
015700     IF VAL-NOMBRE-MAL
015800        GO TO V500-NOMBRE-CAPITALIZAR-EXIT
015900     END-IF.
016000     INSPECT WE-VAL-NOMBRE-ENT
016100             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
016200                     TO 'abcdefghijklmnopqrstuvwxyz'.
016300     MOVE 'S'                   TO WE-VAL-PREV-ESPACIO.
016400     MOVE 1                     TO WE-VAL-IND.
016500 V505-CAP-LOOP.
016600     IF WE-VAL-IND > WE-VAL-LARGO
016700        GO TO V505-CAP-LOOP-EXIT
016800     END-IF.
016900     IF WE-VAL-NOMBRE-ENT (WE-VAL-IND:1) = SPACE
017000        MOVE 'S'                TO WE-VAL-PREV-ESPACIO
017100     ELSE
017200        IF WE-VAL-PREV-ESPACIO = 'S'
017300           INSPECT WE-VAL-NOMBRE-ENT (WE-VAL-IND:1)
017400                   CONVERTING 'abcdefghijklmnopqrstuvwxyz'
017500                           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
017600        END-IF
017700        MOVE 'N'                TO WE-VAL-PREV-ESPACIO
017800     END-IF.
017900     ADD 1                      TO WE-VAL-IND.
018000     GO TO V505-CAP-LOOP.
018100 V505-CAP-LOOP-EXIT.
018200     MOVE WE-VAL-NOMBRE-ENT     TO WE-VAL-NOMBRE-SAL.
018300 V500-NOMBRE-CAPITALIZAR-EXIT.
018400     EXIT.
