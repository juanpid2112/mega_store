000100*==============================================================*
000200*  BSEVNOMW - AREA DE TRABAJO DE VALIDACION DE NOMBRES         *
000300*             (USADA JUNTO CON BSEVNOMB - VER BSEB001)         *
000400*==============================================================*
000500 01  WE-VALIDAR-NOMBRE.
000600     05  WE-VAL-ENTIDAD          PIC X(01).
000700         88  VAL-ES-CATEGORIA        VALUE 'C'.
000800         88  VAL-ES-SUCURSAL         VALUE 'S'.
000900     05  WE-VAL-NOMBRE-ENT       PIC X(60).
001000     05  WE-VAL-NOMBRE-SAL       PIC X(60).
001100     05  WE-VAL-RECHAZADO        PIC X(01).
001200         88  VAL-NOMBRE-OK           VALUE 'N'.
001300         88  VAL-NOMBRE-MAL          VALUE 'S'.
001400     05  WE-VAL-ESPACIOS-BAD     PIC X(01).
001500         88  ESPACIOS-OK             VALUE 'N'.
001600         88  ESPACIOS-MAL            VALUE 'S'.
001700     05  WE-VAL-MENSAJE          PIC X(60).
001800     05  WE-VAL-IND              PIC 9(02) COMP.
001900     05  WE-VAL-IND2             PIC 9(02) COMP.
002000     05  WE-VAL-LARGO            PIC 9(02) COMP.
002100     05  WE-VAL-PREV-ESPACIO     PIC X(01).
002200     05  FILLER                  PIC X(08).
